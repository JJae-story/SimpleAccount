000100******************************************************************        
000200* COMPUTE-BALANCE                                                         
000300*    SUBPROGRAM -- APPLIES THE TWO ACCOUNT-BALANCE RULES (DEBIT           
000400*    AND CREDIT) AND RETURNS THE RESULTING BALANCE TO THE CALLER.         
000500*    CALLED BY ACCOUNT-BATCH FOR EVERY USE AND CANCEL REQUEST             
000600*    THAT HAS ALREADY PASSED ITS OWNERSHIP/STATUS/MATCH CHECKS.           
000700******************************************************************        
000800 IDENTIFICATION              DIVISION.                                    
000900*-----------------------------------------------------------------        
001000 PROGRAM-ID.                 COMPUTE-BALANCE.                             
001100 AUTHOR.                     R H KOWALSKI.                                
001200 INSTALLATION.               FIRST MIDLAND TRUST CO. - EDP DEPT.          
001300 DATE-WRITTEN.               MARCH 9, 1987.                               
001400 DATE-COMPILED.                                                           
001500 SECURITY.                   COMPANY CONFIDENTIAL.                        
001600*-----------------------------------------------------------------        
001700* CHANGE LOG                                                              
001800*-----------------------------------------------------------------        
001900* 1987-03-09  RHK  ORIGINAL WRITE-UP.  SPLIT OUT OF THE OLD               
002000*                  ACCT200 MONOLITH SO THE BALANCE ARITHMETIC HAS         
002100*                  ONE HOME FOR BOTH THE BATCH AND (THEN) THE             
002200*                  ON-LINE UPDATE PROGRAMS.                               
002300* 1988-07-21  RHK  ADDED THE CREDIT SIDE (CANCEL).  UNTIL NOW THIS        
002400*                  ROUTINE ONLY HANDLED DEBITS.                           
002500* 1991-02-14  DLP  REQUEST AB-114.  RETURN CODE WAS A SIGNED FLAG;        
002600*                  CHANGED TO 'P'/'F' SO THE CALLER CAN TEST IT           
002700*                  WITH A CONDITION NAME INSTEAD OF A SIGN TEST.          
002800* 1994-11-30  DLP  REQUEST AB-201.  DROPPED THE OLD COMP-3 WORK           
002900*                  FIELDS -- BALANCES ARE CARRIED DISPLAY                 
003000*                  THROUGHOUT THIS SHOP'S ACCOUNT SYSTEM, SAME AS         
003100*                  THE LEDGER FILES THEMSELVES.                           
003200* 1998-09-02  MTS  Y2K REVIEW: NO DATE FIELDS IN THIS PROGRAM.            
003300*                  NOTHING TO CONVERT.  SIGNED OFF.                       
003400* 2003-05-06  MTS  REQUEST AB-339.  TIGHTENED THE CREDIT RULE --          
003500*                  A NEGATIVE CANCEL AMOUNT NOW FAILS HERE RATHER         
003600*                  THAN BEING CAUGHT (LATE) BY THE CALLER.                
003700******************************************************************        
003800 ENVIRONMENT                 DIVISION.                                    
003900*-----------------------------------------------------------------        
004000 CONFIGURATION               SECTION.                                     
004100 SOURCE-COMPUTER.            IBM-4341.                                    
004200 OBJECT-COMPUTER.            IBM-4341.                                    
004300 SPECIAL-NAMES.                                                           
004400     C01 IS TOP-OF-FORM.                                                  
004500*-----------------------------------------------------------------        
004600 DATA                        DIVISION.                                    
004700*-----------------------------------------------------------------        
004800 WORKING-STORAGE             SECTION.                                     
004900*-----------------------------------------------------------------        
005000 77  WS-SUBPROGRAM-ENTRIES   PIC S9(5)   COMP    VALUE ZERO.              
005100 77  WS-RULE-TRACE-SW        PIC X(01)           VALUE "N".               
005200     88  WS-RULE-TRACE-ON                VALUE "Y".                       
005300*-----------------------------------------------------------------        
005400 01  WS-RULE-WORK-AREAS.                                                  
005500     05  WS-DEBIT-CHECK-AREA.                                             
005600         10  WS-DEBIT-BALANCE        PIC S9(11).                          
005700         10  WS-DEBIT-AMOUNT         PIC S9(11).                          
005800     05  WS-DEBIT-CHECK-TABLE REDEFINES WS-DEBIT-CHECK-AREA.              
005900         10  WS-DEBIT-FIGURE         PIC S9(11)  OCCURS 2 TIMES.          
006000     05  WS-CREDIT-CHECK-AREA.                                            
006100         10  WS-CREDIT-BALANCE       PIC S9(11).                          
006200         10  WS-CREDIT-AMOUNT        PIC S9(11).                          
006300     05  WS-CREDIT-CHECK-TABLE REDEFINES WS-CREDIT-CHECK-AREA.            
006400         10  WS-CREDIT-FIGURE        PIC S9(11)  OCCURS 2 TIMES.          
006500     05  FILLER                      PIC X(04).                           
006600*-----------------------------------------------------------------        
006700 LINKAGE                     SECTION.                                     
006800*-----------------------------------------------------------------        
006900 01  LINK-PARAMETERS.                                                     
007000     05  LK-RULE-CODE            PIC X(01).                               
007100         88  LK-RULE-DEBIT                VALUE "D".                      
007200         88  LK-RULE-CREDIT               VALUE "C".                      
007300     05  LK-BALANCE-FIGURES.                                              
007400         10  LK-OLD-BALANCE      PIC S9(11).                              
007500         10  LK-AMOUNT           PIC S9(11).                              
007600         10  LK-NEW-BALANCE      PIC S9(11).                              
007700     05  LK-BALANCE-TABLE REDEFINES LK-BALANCE-FIGURES.                   
007800         10  LK-BALANCE-VALUE    PIC S9(11) OCCURS 3 TIMES.               
007900     05  LK-RULE-RESULT          PIC X(01).                               
008000         88  LK-RULE-PASS                 VALUE "P".                      
008100         88  LK-RULE-FAIL                 VALUE "F".                      
008200******************************************************************        
008300 PROCEDURE                   DIVISION    USING LINK-PARAMETERS.           
008400*-----------------------------------------------------------------        
008500* MAIN PROCEDURE                                                          
008600*-----------------------------------------------------------------        
008700 100-COMPUTE-BALANCE.                                                     
008800     ADD     1                   TO      WS-SUBPROGRAM-ENTRIES.           
008900     EVALUATE TRUE                                                        
009000         WHEN LK-RULE-DEBIT                                               
009100             PERFORM 200-APPLY-DEBIT-RULE                                 
009200         WHEN LK-RULE-CREDIT                                              
009300             PERFORM 200-APPLY-CREDIT-RULE                                
009400         WHEN OTHER                                                       
009500             SET  LK-RULE-FAIL       TO TRUE                              
009600     END-EVALUATE.                                                        
009700                                                                          
009800     EXIT    PROGRAM.                                                     
009900                                                                          
010000*-----------------------------------------------------------------        
010100* USE-5/USE-6 -- THE AMOUNT MAY NOT EXCEED THE BALANCE ON HAND.           
010200* AMOUNT EQUAL TO BALANCE IS ALLOWED (BALANCE MAY REACH ZERO).            
010300*-----------------------------------------------------------------        
010400 200-APPLY-DEBIT-RULE.                                                    
010500     MOVE    LK-OLD-BALANCE      TO      WS-DEBIT-BALANCE.                
010600     MOVE    LK-AMOUNT           TO      WS-DEBIT-AMOUNT.                 
010700     IF      WS-DEBIT-AMOUNT     >       WS-DEBIT-BALANCE                 
010800         SET     LK-RULE-FAIL        TO TRUE                              
010900         MOVE    LK-OLD-BALANCE      TO LK-NEW-BALANCE                    
011000     ELSE                                                                 
011100         SET     LK-RULE-PASS        TO TRUE                              
011200         SUBTRACT WS-DEBIT-AMOUNT   FROM WS-DEBIT-BALANCE                 
011300         MOVE    WS-DEBIT-BALANCE    TO LK-NEW-BALANCE                    
011400     END-IF.                                                              
011500                                                                          
011600*-----------------------------------------------------------------        
011700* CAN-6/CAN-7 -- THE CREDIT AMOUNT MAY NOT BE NEGATIVE.  ON PASS          
011800* THE NEW BALANCE IS THE OLD BALANCE PLUS THE CREDIT AMOUNT.              
011900*-----------------------------------------------------------------        
012000 200-APPLY-CREDIT-RULE.                                                   
012100     MOVE    LK-OLD-BALANCE      TO      WS-CREDIT-BALANCE.               
012200     MOVE    LK-AMOUNT           TO      WS-CREDIT-AMOUNT.                
012300     IF      WS-CREDIT-AMOUNT    <       ZERO                             
012400         SET     LK-RULE-FAIL        TO TRUE                              
012500         MOVE    LK-OLD-BALANCE      TO LK-NEW-BALANCE                    
012600     ELSE                                                                 
012700         SET     LK-RULE-PASS        TO TRUE                              
012800         ADD     WS-CREDIT-AMOUNT    TO WS-CREDIT-BALANCE                 
012900         MOVE    WS-CREDIT-BALANCE   TO LK-NEW-BALANCE                    
013000     END-IF.                                                              
