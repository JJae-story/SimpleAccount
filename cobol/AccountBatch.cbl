000100******************************************************************        
000200* ACCOUNT-BATCH                                                           
000300*    MASTER BATCH DRIVER -- APPLIES THE REQUEST STREAM AGAINST            
000400*    THE USER AND ACCOUNT MASTERS, MAINTAINS THE TRANSACTION              
000500*    JOURNAL, AND PRINTS THE PROCESSING REPORT.  THE BALANCE              
000600*    ARITHMETIC ITSELF LIVES IN COMPUTE-BALANCE (CALLED BELOW).           
000700******************************************************************        
000800 IDENTIFICATION              DIVISION.                                    
000900*-----------------------------------------------------------------        
001000 PROGRAM-ID.                 ACCOUNT-BATCH.                               
001100 AUTHOR.                     R H KOWALSKI.                                
001200 INSTALLATION.               FIRST MIDLAND TRUST CO. - EDP DEPT.          
001300 DATE-WRITTEN.               JANUARY 12, 1985.                            
001400 DATE-COMPILED.                                                           
001500 SECURITY.                   COMPANY CONFIDENTIAL.                        
001600*-----------------------------------------------------------------        
001700* CHANGE LOG                                                              
001800*-----------------------------------------------------------------        
001900* 1985-01-12  RHK  ORIGINAL WRITE-UP AS ACCT200 -- A MONOLITH             
002000*                  THAT CARRIED BOTH THE MASTER UPDATE AND THE            
002100*                  BALANCE ARITHMETIC IN ONE PROGRAM.                     
002200* 1987-03-09  RHK  SPLIT THE BALANCE ARITHMETIC OUT TO THE NEW            
002300*                  COMPUTE-BALANCE SUBPROGRAM (SEE ITS OWN LOG).          
002400*                  RENAMED THIS PROGRAM ACCOUNT-BATCH.                    
002500* 1988-07-21  RHK  ADDED CANCEL PROCESSING (THE CREDIT SIDE) TO           
002600*                  MATCH THE NEW CREDIT RULE IN COMPUTE-BALANCE.          
002700* 1990-04-03  DLP  REQUEST AB-087.  ADDED THE LIST REQUEST TYPE --        
002800*                  BRANCH OFFICES WERE CALLING IN FOR A CUSTOMER'S        
002900*                  ACCOUNT NUMBERS INSTEAD OF WAITING ON THE              
003000*                  NIGHTLY STATEMENT RUN.                                 
003100* 1991-02-14  DLP  REQUEST AB-114.  COMPUTE-BALANCE'S RETURN CODE         
003200*                  CHANGED FROM A SIGN TEST TO A CONDITION NAME;          
003300*                  UPDATED THE TWO CALL SITES HERE TO MATCH.              
003400* 1992-09-30  DLP  REQUEST AB-142.  QUERY REQUEST TYPE ADDED SO A         
003500*                  TELLER COULD PULL UP A PRIOR TRANSACTION BY ID         
003600*                  WITHOUT GOING THROUGH THE FULL JOURNAL                 
003700*                  PRINTOUT.                                              
003800* 1994-11-30  DLP  REQUEST AB-201.  ACCOUNT AND TRANSACTION TABLES        
003900*                  DROPPED THE OLD COMP-3 WORK FIELDS -- BALANCES         
004000*                  ARE CARRIED DISPLAY THROUGHOUT, SAME AS THE            
004100*                  LEDGER FILES THEMSELVES AND SAME AS                    
004200*                  COMPUTE-BALANCE.                                       
004300* 1996-06-18  DLP  REQUEST AB-233.  ACCOUNT NUMBER GENERATION ON          
004400*                  CREATE NOW RETRIES ON A COLLISION INSTEAD OF           
004500*                  ABENDING -- THE OLD LOGIC ASSUMED THE SEED WAS         
004600*                  ALWAYS UNIQUE AND IT ISN'T, PARTICULARLY WHEN          
004700*                  TWO CREATES LAND IN THE SAME RUN.                      
004800* 1998-09-02  MTS  Y2K REVIEW.  ACC-REGISTERED-AT,                        
004900*                  ACC-UNREGISTERED-                                      
005000*                  AT AND TXN-TRANSACTED-AT WERE ALREADY CARRIED          
005100*                  AS                                                     
005200*                  4-DIGIT-YEAR TIMESTAMPS (9(14),                        
005300*                  YYYYMMDDHHMMSS).                                       
005400*                  NO WINDOWING NEEDED.  SIGNED OFF.                      
005500* 1999-01-11  MTS  REQUEST AB-256.  CANCEL NOW ENFORCES THE ONE-          
005600*                  YEAR AGE LIMIT (RULE CAN-5) -- AUDIT FOUND A           
005700*                  CANCEL AGAINST A FOUR-YEAR-OLD TRANSACTION THAT        
005800*                  SHOULD NEVER HAVE BEEN HONORED.                        
005900* 2001-05-24  MTS  REQUEST AB-301.  MAXIMUM ACCOUNTS PER USER             
006000*                  ENFORCED ON CREATE (RULE CREATE-2).  BEFORE            
006100*                  THIS A SINGLE USER COULD OPEN AN UNLIMITED             
006200*                  NUMBER OF ACCOUNTS IN ONE RUN.                         
006300* 2003-05-06  MTS  REQUEST AB-339.  CANCEL'S CREDIT RULE TIGHTENED        
006400*                  IN COMPUTE-BALANCE -- A NEGATIVE CANCEL AMOUNT         
006500*                  NOW FAILS THERE RATHER THAN HERE.  NO CHANGE TO        
006600*                  THIS PROGRAM EXCEPT THE DISPOSITION TEXT.              
006700* 2004-10-19  MTS  REQUEST AB-377.  CONTROL TOTALS EXPANDED TO            
006800*                  BREAK OUT EACH REQUEST TYPE INSTEAD OF JUST            
006900*                  REQUESTS READ/SUCCESSES/FAILURES.                      
007000******************************************************************        
007100 ENVIRONMENT                 DIVISION.                                    
007200*-----------------------------------------------------------------        
007300 CONFIGURATION               SECTION.                                     
007400 SOURCE-COMPUTER.            IBM-4341.                                    
007500 OBJECT-COMPUTER.            IBM-4341.                                    
007600 SPECIAL-NAMES.                                                           
007700     C01 IS TOP-OF-FORM.                                                  
007800*-----------------------------------------------------------------        
007900 INPUT-OUTPUT                SECTION.                                     
008000 FILE-CONTROL.                                                            
008100     SELECT  USER-FILE-IN                                                 
008200             ASSIGN TO USERMST                                            
008300             ORGANIZATION IS LINE SEQUENTIAL.                             
008400                                                                          
008500     SELECT  ACCOUNT-FILE-IN                                              
008600             ASSIGN TO ACCTMST                                            
008700             ORGANIZATION IS LINE SEQUENTIAL.                             
008800                                                                          
008900     SELECT  ACCOUNT-FILE-OUT                                             
009000             ASSIGN TO ACCTMST2                                           
009100             ORGANIZATION IS LINE SEQUENTIAL.                             
009200                                                                          
009300     SELECT  REQUEST-FILE-IN                                              
009400             ASSIGN TO REQFILE                                            
009500             ORGANIZATION IS LINE SEQUENTIAL.                             
009600                                                                          
009700     SELECT  JOURNAL-FILE-IN                                              
009800             ASSIGN TO JRNLFILE                                           
009900             ORGANIZATION IS LINE SEQUENTIAL.                             
010000                                                                          
010100     SELECT  JOURNAL-FILE-OUT                                             
010200             ASSIGN TO JRNLFIL2                                           
010300             ORGANIZATION IS LINE SEQUENTIAL.                             
010400                                                                          
010500     SELECT  PROCESS-REPORT-OUT                                           
010600             ASSIGN TO PRTRPT                                             
010700             ORGANIZATION IS LINE SEQUENTIAL.                             
010800                                                                          
010900******************************************************************        
011000 DATA                        DIVISION.                                    
011100*-----------------------------------------------------------------        
011200 FILE                        SECTION.                                     
011300 FD  USER-FILE-IN                                                         
011400     RECORD CONTAINS 30 CHARACTERS                                        
011500     DATA RECORD IS USER-RECORD-IN.                                       
011600 01  USER-RECORD-IN.                                                      
011700     05  USR-ID-IN               PIC 9(10).                               
011800     05  USR-NAME-IN             PIC X(20).                               
011900                                                                          
012000 FD  ACCOUNT-FILE-IN                                                      
012100     RECORD CONTAINS 65 CHARACTERS                                        
012200     DATA RECORD IS ACCOUNT-RECORD-IN.                                    
012300 01  ACCOUNT-RECORD-IN.                                                   
012400     05  ACC-USER-ID-IN          PIC 9(10).                               
012500     05  ACC-NUMBER-IN           PIC X(10).                               
012600     05  ACC-STATUS-IN           PIC X(06).                               
012700     05  ACC-BALANCE-IN          PIC S9(11).                              
012800     05  ACC-REGISTERED-AT-IN    PIC 9(14).                               
012900     05  ACC-UNREGISTERED-AT-IN  PIC 9(14).                               
013000                                                                          
013100 FD  ACCOUNT-FILE-OUT                                                     
013200     RECORD CONTAINS 65 CHARACTERS                                        
013300     DATA RECORD IS ACCOUNT-RECORD-OUT.                                   
013400 01  ACCOUNT-RECORD-OUT.                                                  
013500     05  ACC-USER-ID-OUT         PIC 9(10).                               
013600     05  ACC-NUMBER-OUT          PIC X(10).                               
013700     05  ACC-STATUS-OUT          PIC X(06).                               
013800     05  ACC-BALANCE-OUT         PIC S9(11).                              
013900     05  ACC-REGISTERED-AT-OUT   PIC 9(14).                               
014000     05  ACC-UNREGISTERED-AT-OUT PIC 9(14).                               
014100                                                                          
014200 FD  REQUEST-FILE-IN                                                      
014300     RECORD CONTAINS 70 CHARACTERS                                        
014400     DATA RECORD IS REQUEST-RECORD-IN.                                    
014500 01  REQUEST-RECORD-IN.                                                   
014600     05  REQ-TYPE-IN             PIC X(06).                               
014700     05  REQ-USER-ID-IN          PIC 9(10).                               
014800     05  REQ-ACC-NUMBER-IN       PIC X(10).                               
014900     05  REQ-AMOUNT-IN           PIC S9(11).                              
015000     05  REQ-TXN-ID-IN           PIC X(32).                               
015100     05  FILLER                  PIC X(01).                               
015200                                                                          
015300 FD  JOURNAL-FILE-IN                                                      
015400     RECORD CONTAINS 89 CHARACTERS                                        
015500     DATA RECORD IS JOURNAL-RECORD-IN.                                    
015600 01  JOURNAL-RECORD-IN.                                                   
015700     05  TXN-ID-IN               PIC X(32).                               
015800     05  TXN-TYPE-IN             PIC X(06).                               
015900     05  TXN-RESULT-IN           PIC X(01).                               
016000     05  TXN-ACC-NUMBER-IN       PIC X(10).                               
016100     05  TXN-AMOUNT-IN           PIC S9(11).                              
016200     05  TXN-BALANCE-SNAP-IN     PIC S9(11).                              
016300     05  TXN-TRANSACTED-AT-IN    PIC 9(14).                               
016400     05  FILLER                  PIC X(04).                               
016500                                                                          
016600 FD  JOURNAL-FILE-OUT                                                     
016700     RECORD CONTAINS 89 CHARACTERS                                        
016800     DATA RECORD IS JOURNAL-RECORD-OUT.                                   
016900 01  JOURNAL-RECORD-OUT.                                                  
017000     05  TXN-ID-OUT              PIC X(32).                               
017100     05  TXN-TYPE-OUT            PIC X(06).                               
017200     05  TXN-RESULT-OUT          PIC X(01).                               
017300     05  TXN-ACC-NUMBER-OUT      PIC X(10).                               
017400     05  TXN-AMOUNT-OUT          PIC S9(11).                              
017500     05  TXN-BALANCE-SNAP-OUT    PIC S9(11).                              
017600     05  TXN-TRANSACTED-AT-OUT   PIC 9(14).                               
017700     05  FILLER                  PIC X(04).                               
017800                                                                          
017900 FD  PROCESS-REPORT-OUT                                                   
018000     RECORD CONTAINS 132 CHARACTERS                                       
018100     DATA RECORD IS PROCESS-REPORT-LINE.                                  
018200 01  PROCESS-REPORT-LINE         PIC X(132).                              
018300                                                                          
018400*-----------------------------------------------------------------        
018500 WORKING-STORAGE             SECTION.                                     
018600*-----------------------------------------------------------------        
018700 77  WS-GENERATION-ATTEMPTS      PIC S9(4)  COMP    VALUE ZERO.           
018800*-----------------------------------------------------------------        
018900 01  SWITCHES-AND-COUNTERS.                                               
019000     05  REQUEST-EOF-SW              PIC X(01) VALUE "N".                 
019100         88  REQUEST-EOF                        VALUE "Y".                
019200     05  USER-EOF-SW                  PIC X(01) VALUE "N".                
019300         88  USER-EOF                           VALUE "Y".                
019400     05  ACCOUNT-EOF-SW               PIC X(01) VALUE "N".                
019500         88  ACCOUNT-EOF                        VALUE "Y".                
019600     05  JOURNAL-EOF-SW               PIC X(01) VALUE "N".                
019700         88  JOURNAL-EOF                        VALUE "Y".                
019800     05  WS-USER-FOUND-SW             PIC X(01) VALUE "N".                
019900         88  WS-USER-FOUND                      VALUE "Y".                
020000     05  WS-ACCOUNT-FOUND-SW          PIC X(01) VALUE "N".                
020100         88  WS-ACCOUNT-FOUND                   VALUE "Y".                
020200     05  WS-TXN-FOUND-SW              PIC X(01) VALUE "N".                
020300         88  WS-TXN-FOUND                       VALUE "Y".                
020400     05  WS-ACCOUNT-NUMBER-UNIQUE-SW  PIC X(01) VALUE "N".                
020500         88  WS-ACCOUNT-NUMBER-UNIQUE           VALUE "Y".                
020600     05  WS-USER-TABLE-IDX            PIC S9(7)  COMP.                    
020700     05  WS-ACCOUNT-TABLE-IDX         PIC S9(7)  COMP.                    
020800     05  WS-JOURNAL-TABLE-IDX         PIC S9(7)  COMP.                    
020900     05  WS-USER-COUNT                PIC S9(7)  COMP VALUE ZERO.         
021000     05  WS-ACCOUNT-COUNT             PIC S9(7)  COMP VALUE ZERO.         
021100     05  WS-JOURNAL-COUNT             PIC S9(7)  COMP VALUE ZERO.         
021200     05  WS-USER-ACCOUNT-COUNT        PIC S9(4)  COMP.                    
021300     05  WS-LINE-SEQUENCE-NO          PIC S9(7)  COMP VALUE ZERO.         
021400     05  WS-DIVIDE-QUOTIENT           PIC 9(04)  COMP.                    
021500     05  WS-DIVIDE-REMAINDER          PIC 9(04)  COMP.                    
021600     05  FILLER                       PIC X(04).                          
021700*-----------------------------------------------------------------        
021800 01  USER-TABLE.                                                          
021900     05  USER-TAB-ENTRY          OCCURS 1000 TIMES                        
022000                                 INDEXED BY USER-IDX.                     
022100         10  USR-ID              PIC 9(10).                               
022200         10  USR-NAME            PIC X(20).                               
022300         10  FILLER              PIC X(04).                               
022400*-----------------------------------------------------------------        
022500 01  ACCOUNT-TABLE.                                                       
022600     05  ACCT-TAB-ENTRY          OCCURS 2000 TIMES                        
022700                                 INDEXED BY ACCT-IDX.                     
022800         10  ACT-USER-ID         PIC 9(10).                               
022900         10  ACT-NUMBER          PIC X(10).                               
023000         10  ACT-STATUS          PIC X(06).                               
023100             88  ACT-STATUS-ACTIVE          VALUE "ACTIVE".               
023200             88  ACT-STATUS-CLOSED          VALUE "CLOSED".               
023300         10  ACT-BALANCE         PIC S9(11).                              
023400         10  ACT-REGISTERED-AT   PIC 9(14).                               
023500         10  ACT-UNREGISTERED-AT PIC 9(14).                               
023600         10  FILLER              PIC X(04).                               
023700*-----------------------------------------------------------------        
023800 01  JOURNAL-TABLE.                                                       
023900     05  JRNL-TAB-ENTRY          OCCURS 5000 TIMES                        
024000                                 INDEXED BY JRNL-IDX.                     
024100         10  JNL-TXN-ID          PIC X(32).                               
024200         10  JNL-TXN-TYPE        PIC X(06).                               
024300         10  JNL-TXN-RESULT      PIC X(01).                               
024400         10  JNL-ACC-NUMBER      PIC X(10).                               
024500         10  JNL-AMOUNT          PIC S9(11).                              
024600         10  JNL-BALANCE-SNAP    PIC S9(11).                              
024700         10  JNL-TRANSACTED-AT   PIC 9(14).                               
024800         10  FILLER              PIC X(04).                               
024900*-----------------------------------------------------------------        
025000 01  WS-CURRENT-REQUEST.                                                  
025100     05  WS-REQ-TYPE             PIC X(06).                               
025200         88  WS-REQ-IS-CREATE               VALUE "CREATE".               
025300         88  WS-REQ-IS-DELETE               VALUE "DELETE".               
025400         88  WS-REQ-IS-LIST                 VALUE "LIST".                 
025500         88  WS-REQ-IS-USE                  VALUE "USE".                  
025600         88  WS-REQ-IS-CANCEL               VALUE "CANCEL".               
025700         88  WS-REQ-IS-QUERY                VALUE "QUERY".                
025800     05  WS-REQ-USER-ID          PIC 9(10).                               
025900     05  WS-REQ-ACC-NUMBER       PIC X(10).                               
026000     05  WS-REQ-AMOUNT           PIC S9(11).                              
026100     05  WS-REQ-TXN-ID           PIC X(32).                               
026200     05  FILLER                  PIC X(04).                               
026300*-----------------------------------------------------------------        
026400 01  WS-REQUEST-RESULT.                                                   
026500     05  WS-DISPOSITION-CODE     PIC X(02).                               
026600         88  DISP-SUCCESS                        VALUE "00".              
026700         88  DISP-USER-NOT-FOUND                 VALUE "01".              
026800         88  DISP-ACCOUNT-NOT-FOUND              VALUE "02".              
026900         88  DISP-USER-ACCOUNT-UN-MATCH          VALUE "03".              
027000         88  DISP-ACCOUNT-ALREADY-CLOSED         VALUE "04".              
027100         88  DISP-ACCOUNT-BALANCE-NOT-EMPTY      VALUE "05".              
027200         88  DISP-MAX-ACCOUNT-PER-USER-10        VALUE "06".              
027300         88  DISP-AMOUNT-EXCEED-BALANCE          VALUE "07".              
027400         88  DISP-TRANSACTION-NOT-FOUND          VALUE "08".              
027500         88  DISP-TRANSACTION-ACCOUNT-UN-MATCH   VALUE "09".              
027600         88  DISP-CANCEL-MUST-FULLY              VALUE "10".              
027700         88  DISP-TOO-OLD-ORDER-TO-CANCEL        VALUE "11".              
027800         88  DISP-INVALID-REQUEST                VALUE "12".              
027900     05  WS-DISPOSITION-TEXT     PIC X(26).                               
028000     05  FILLER                  PIC X(04).                               
028100*-----------------------------------------------------------------        
028200 01  WS-REPORT-WORK-FIELDS.                                               
028300     05  WS-RPT-NEW-BALANCE      PIC S9(11).                              
028400     05  WS-RPT-TXN-ID           PIC X(32).                               
028500     05  FILLER                  PIC X(04).                               
028600*-----------------------------------------------------------------        
028700 01  CONTROL-TOTALS.                                                      
028800     05  WS-REQUESTS-READ        PIC S9(7) COMP VALUE ZERO.               
028900     05  WS-REQUEST-TYPE-TOTALS.                                          
029000         10  WS-TOTAL-CREATE     PIC S9(7) COMP VALUE ZERO.               
029100         10  WS-TOTAL-DELETE     PIC S9(7) COMP VALUE ZERO.               
029200         10  WS-TOTAL-LIST       PIC S9(7) COMP VALUE ZERO.               
029300         10  WS-TOTAL-USE        PIC S9(7) COMP VALUE ZERO.               
029400         10  WS-TOTAL-CANCEL     PIC S9(7) COMP VALUE ZERO.               
029500         10  WS-TOTAL-QUERY      PIC S9(7) COMP VALUE ZERO.               
029600     05  WS-REQ-TYPE-TOTALS-TABLE REDEFINES                               
029700                                 WS-REQUEST-TYPE-TOTALS.                  
029800         10  WS-TOTAL-BY-TYPE    PIC S9(7) COMP OCCURS 6 TIMES.           
029900     05  WS-SUCCESS-COUNT        PIC S9(7) COMP VALUE ZERO.               
030000     05  WS-FAILURE-COUNT        PIC S9(7) COMP VALUE ZERO.               
030100     05  WS-TOTAL-DEBITED        PIC S9(11)     VALUE ZERO.               
030200     05  WS-TOTAL-CREDITED       PIC S9(11)     VALUE ZERO.               
030300     05  WS-ACCOUNTS-CREATED     PIC S9(7) COMP VALUE ZERO.               
030400     05  WS-ACCOUNTS-CLOSED      PIC S9(7) COMP VALUE ZERO.               
030500     05  FILLER                  PIC X(04).                               
030600*-----------------------------------------------------------------        
030700* CURRENT-RUN TIMESTAMP AND THE ONE-YEAR-BACK LIMIT USED BY THE           
030800* CANCEL AGE CHECK (RULE CAN-5).  BOTH ARE CARRIED AS A BROKEN-           
030900* OUT DATE/TIME GROUP WITH A 14-DIGIT REDEFINITION SO THE BATCH           
031000* CAN COMPARE THEM AGAINST TXN-TRANSACTED-AT WITHOUT RESORTING            
031100* TO AN INTRINSIC FUNCTION.                                               
031200*-----------------------------------------------------------------        
031300 01  WS-CURRENT-TIMESTAMP.                                                
031400     05  WS-CURR-DATE.                                                    
031500         10  WS-CURR-YYYY        PIC 9(04).                               
031600         10  WS-CURR-MM          PIC 9(02).                               
031700         10  WS-CURR-DD          PIC 9(02).                               
031800     05  WS-CURR-TIME.                                                    
031900         10  WS-CURR-HH          PIC 9(02).                               
032000         10  WS-CURR-MIN         PIC 9(02).                               
032100         10  WS-CURR-SS          PIC 9(02).                               
032200 01  WS-CURRENT-TIMESTAMP-R     REDEFINES WS-CURRENT-TIMESTAMP            
032300                                 PIC 9(14).                               
032400                                                                          
032500 01  WS-AGE-LIMIT-TIMESTAMP.                                              
032600     05  WS-AGE-LIMIT-DATE.                                               
032700         10  WS-AGE-LIMIT-YYYY   PIC 9(04).                               
032800         10  WS-AGE-LIMIT-MM     PIC 9(02).                               
032900         10  WS-AGE-LIMIT-DD     PIC 9(02).                               
033000     05  WS-AGE-LIMIT-TIME.                                               
033100         10  WS-AGE-LIMIT-HH     PIC 9(02).                               
033200         10  WS-AGE-LIMIT-MIN    PIC 9(02).                               
033300         10  WS-AGE-LIMIT-SS     PIC 9(02).                               
033400 01  WS-AGE-LIMIT-TIMESTAMP-R   REDEFINES WS-AGE-LIMIT-TIMESTAMP          
033500                                 PIC 9(14).                               
033600                                                                          
033700 01  WS-CURR-TIME-RAW            PIC 9(08).                               
033800 01  WS-CURR-TIME-RAW-R         REDEFINES WS-CURR-TIME-RAW.               
033900     05  WS-CURR-TIME-RAW-HH     PIC 9(02).                               
034000     05  WS-CURR-TIME-RAW-MIN    PIC 9(02).                               
034100     05  WS-CURR-TIME-RAW-SS     PIC 9(02).                               
034200     05  WS-CURR-TIME-RAW-HS     PIC 9(02).                               
034300*-----------------------------------------------------------------        
034400* ACCOUNT NUMBER GENERATION WORK AREA (RULE CREATE-3).  THE SEED          
034500* IS BUILT ONCE FROM THE RUN DATE; EACH RETRY ADDS THE NEXT               
034600* REMAINDER OF THE ATTEMPT COUNT SO COLLIDING CREATES IN THE SAME         
034700* RUN STILL GET DISTINCT NUMBERS.                                         
034800*-----------------------------------------------------------------        
034900 01  WS-ACCOUNT-NUMBER-WORK.                                              
035000     05  WS-ACCT-NUMBER-SEED      PIC 9(10)  COMP.                        
035100     05  WS-GENERATED-ACCT-NUM-N  PIC 9(10).                              
035200     05  WS-ACCT-NUMBER-CANDIDATE PIC X(10).                              
035300     05  FILLER                   PIC X(04).                              
035400*-----------------------------------------------------------------        
035500* TRANSACTION ID GENERATION WORK AREA (JOURNALING RULES).                 
035600*-----------------------------------------------------------------        
035700 01  WS-TXN-ID-BUILD.                                                     
035800     05  WS-TXN-ID-PREFIX        PIC X(04) VALUE "TXN-".                  
035900     05  WS-TXN-ID-TIMESTAMP     PIC 9(14).                               
036000     05  WS-TXN-ID-SEQUENCE      PIC 9(07).                               
036100     05  FILLER                  PIC X(07) VALUE SPACES.                  
036200 01  WS-GENERATED-TXN-ID         PIC X(32).                               
036300*-----------------------------------------------------------------        
036400* LINKAGE PASSED TO COMPUTE-BALANCE -- MUST MATCH THAT PROGRAM'S          
036500* OWN LINK-PARAMETERS GROUP FIELD FOR FIELD.                              
036600*-----------------------------------------------------------------        
036700 01  LINK-PARAMETERS.                                                     
036800     05  LK-RULE-CODE            PIC X(01).                               
036900         88  LK-RULE-DEBIT                 VALUE "D".                     
037000         88  LK-RULE-CREDIT                VALUE "C".                     
037100     05  LK-BALANCE-FIGURES.                                              
037200         10  LK-OLD-BALANCE      PIC S9(11).                              
037300         10  LK-AMOUNT           PIC S9(11).                              
037400         10  LK-NEW-BALANCE      PIC S9(11).                              
037500     05  LK-RULE-RESULT          PIC X(01).                               
037600         88  LK-RULE-PASS                  VALUE "P".                     
037700         88  LK-RULE-FAIL                  VALUE "F".                     
037800*-----------------------------------------------------------------        
037900* THIS GROUP IS FOR GETTING THE NAME OF THE DAY FOR THE REPORT            
038000* TITLE LINE (SAME IDIOM THE SHOP USES ON EVERY PRINT PROGRAM).           
038100*-----------------------------------------------------------------        
038200 01  DAY-RECORD.                                                          
038300     05  FILLER                  PIC X(09) VALUE "Monday".                
038400     05  FILLER                  PIC X(09) VALUE "Tuesday".               
038500     05  FILLER                  PIC X(09) VALUE "Wednesday".             
038600     05  FILLER                  PIC X(09) VALUE "Thursday".              
038700     05  FILLER                  PIC X(09) VALUE "Friday".                
038800     05  FILLER                  PIC X(09) VALUE "Saturday".              
038900     05  FILLER                  PIC X(09) VALUE "Sunday".                
039000 01  DAY-TABLE                  REDEFINES DAY-RECORD.                     
039100     05  WEEKDAY                 PIC X(09) OCCURS 7 TIMES.                
039200                                                                          
039300 01  WS-DAY-IN                   PIC 9(01).                               
039400*-----------------------------------------------------------------        
039500 01  RPT-TITLE-LINE.                                                      
039600     05  FILLER                  PIC X(09) VALUE SPACES.                  
039700     05  FILLER                  PIC X(30)                                
039800             VALUE "ACCOUNT-BATCH PROCESSING RUN (".                      
039900     05  RPT-TITLE-DAY-NAME      PIC X(10).                               
040000     05  RPT-TITLE-DATE.                                                  
040100         10  RPT-TITLE-YEAR      PIC 9(04).                               
040200         10  FILLER              PIC X(01) VALUE "/".                     
040300         10  RPT-TITLE-MONTH     PIC 9(02).                               
040400         10  FILLER              PIC X(01) VALUE "/".                     
040500         10  RPT-TITLE-DAY       PIC 9(02).                               
040600     05  FILLER                  PIC X(01) VALUE ")".                     
040700     05  FILLER                  PIC X(64) VALUE SPACES.                  
040800                                                                          
040900 01  RPT-HEADER-LINE.                                                     
041000     05  FILLER                  PIC X(01) VALUE SPACES.                  
041100     05  FILLER                  PIC X(04) VALUE "SEQ".                   
041200     05  FILLER                  PIC X(02) VALUE SPACES.                  
041300     05  FILLER                  PIC X(08) VALUE "REQ TYPE".              
041400     05  FILLER                  PIC X(02) VALUE SPACES.                  
041500     05  FILLER                  PIC X(12) VALUE "USER ID".               
041600     05  FILLER                  PIC X(02) VALUE SPACES.                  
041700     05  FILLER                  PIC X(12) VALUE "ACCOUNT NO".            
041800     05  FILLER                  PIC X(02) VALUE SPACES.                  
041900     05  FILLER                  PIC X(14) VALUE "AMOUNT".                
042000     05  FILLER                  PIC X(02) VALUE SPACES.                  
042100     05  FILLER                  PIC X(26) VALUE "DISPOSITION".           
042200     05  FILLER                  PIC X(02) VALUE SPACES.                  
042300     05  FILLER                  PIC X(14) VALUE "NEW BALANCE".           
042400     05  FILLER                  PIC X(02) VALUE SPACES.                  
042500     05  FILLER                  PIC X(32) VALUE "TRANSACTION ID".        
042600                                                                          
042700 01  RPT-DETAIL-LINE.                                                     
042800     05  FILLER                  PIC X(01) VALUE SPACES.                  
042900     05  RPT-SEQ-O               PIC ZZZZ9.                               
043000     05  FILLER                  PIC X(01) VALUE SPACES.                  
043100     05  RPT-REQ-TYPE-O          PIC X(08).                               
043200     05  FILLER                  PIC X(01) VALUE SPACES.                  
043300     05  RPT-USER-ID-O           PIC Z(9)9.                               
043400     05  FILLER                  PIC X(01) VALUE SPACES.                  
043500     05  RPT-ACC-NUMBER-O        PIC X(10).                               
043600     05  FILLER                  PIC X(02) VALUE SPACES.                  
043700     05  RPT-AMOUNT-O            PIC -Z(9)9.                              
043800     05  FILLER                  PIC X(02) VALUE SPACES.                  
043900     05  RPT-DISPOSITION-O       PIC X(26).                               
044000     05  FILLER                  PIC X(01) VALUE SPACES.                  
044100     05  RPT-NEW-BALANCE-O       PIC -Z(9)9.                              
044200     05  FILLER                  PIC X(02) VALUE SPACES.                  
044300     05  RPT-TXN-ID-O            PIC X(32).                               
044400                                                                          
044500 01  RPT-TOTAL-LINE.                                                      
044600     05  FILLER                  PIC X(02) VALUE SPACES.                  
044700     05  RPT-TOTAL-NAME-O        PIC X(28).                               
044800     05  RPT-TOTAL-COUNT-O       PIC Z(6)9.                               
044900     05  FILLER                  PIC X(80) VALUE SPACES.                  
045000                                                                          
045100 01  RPT-TOTAL-AMOUNT-LINE.                                               
045200     05  FILLER                  PIC X(02) VALUE SPACES.                  
045300     05  RPT-TOTAL-AMT-NAME-O    PIC X(28).                               
045400     05  RPT-TOTAL-AMOUNT-O      PIC -Z(9)9.                              
045500     05  FILLER                  PIC X(75) VALUE SPACES.                  
045600                                                                          
045700******************************************************************        
045800 PROCEDURE                   DIVISION.                                    
045900*-----------------------------------------------------------------        
046000* MAIN PROCEDURE                                                          
046100*-----------------------------------------------------------------        
046200 100-ACCOUNT-BATCH.                                                       
046300     PERFORM 200-INITIATE-ACCOUNT-BATCH.                                  
046400     PERFORM 200-PROCEED-ACCOUNT-BATCH UNTIL REQUEST-EOF.                 
046500     PERFORM 200-TERMINATE-ACCOUNT-BATCH.                                 
046600                                                                          
046700     STOP RUN.                                                            
046800                                                                          
046900******************************************************************        
047000* OPEN ALL SEVEN FILES, LOAD THE THREE WORK TABLES, PRINT THE             
047100* REPORT HEADING, AND PRIME THE REQUEST-FILE READ.                        
047200*-----------------------------------------------------------------        
047300 200-INITIATE-ACCOUNT-BATCH.                                              
047400     PERFORM 300-OPEN-ALL-FILES.                                          
047500     PERFORM 300-INITIALIZE-SWITCHES-AND-COUNTERS.                        
047600     PERFORM 300-LOAD-USER-TABLE.                                         
047700     PERFORM 300-LOAD-ACCOUNT-TABLE.                                      
047800     PERFORM 300-LOAD-JOURNAL-TABLE.                                      
047900     PERFORM 300-PRINT-REPORT-HEADING.                                    
048000     PERFORM 400-READ-REQUEST-FILE-IN.                                    
048100                                                                          
048200*-----------------------------------------------------------------        
048300* DISPATCH ONE REQUEST, THEN READ THE NEXT ONE.                           
048400*-----------------------------------------------------------------        
048500 200-PROCEED-ACCOUNT-BATCH.                                               
048600     PERFORM 300-DISPATCH-REQUEST.                                        
048700     PERFORM 400-READ-REQUEST-FILE-IN.                                    
048800                                                                          
048900*-----------------------------------------------------------------        
049000* REWRITE THE ACCOUNT MASTER AND JOURNAL IN FULL, PRINT CONTROL           
049100* TOTALS, CLOSE UP.                                                       
049200*-----------------------------------------------------------------        
049300 200-TERMINATE-ACCOUNT-BATCH.                                             
049400     PERFORM 300-UNLOAD-ACCOUNT-TABLE.                                    
049500     PERFORM 300-UNLOAD-JOURNAL-TABLE.                                    
049600     PERFORM 300-PRINT-CONTROL-TOTALS.                                    
049700     PERFORM 300-CLOSE-ALL-FILES.                                         
049800     PERFORM 300-DISPLAY-EOJ.                                             
049900                                                                          
050000******************************************************************        
050100 300-OPEN-ALL-FILES.                                                      
050200     OPEN    INPUT   USER-FILE-IN                                         
050300             INPUT   ACCOUNT-FILE-IN                                      
050400             INPUT   JOURNAL-FILE-IN                                      
050500             INPUT   REQUEST-FILE-IN                                      
050600             OUTPUT  ACCOUNT-FILE-OUT                                     
050700             OUTPUT  JOURNAL-FILE-OUT                                     
050800             OUTPUT  PROCESS-REPORT-OUT.                                  
050900                                                                          
051000*-----------------------------------------------------------------        
051100 300-INITIALIZE-SWITCHES-AND-COUNTERS.                                    
051200     INITIALIZE SWITCHES-AND-COUNTERS                                     
051300                CONTROL-TOTALS                                            
051400                WS-CURRENT-REQUEST                                        
051500                WS-REQUEST-RESULT                                         
051600                WS-REPORT-WORK-FIELDS.                                    
051700     PERFORM 400-COMPUTE-CURRENT-TIMESTAMP.                               
051800     PERFORM 400-COMPUTE-AGE-LIMIT-TIMESTAMP.                             
051900                                                                          
052000*-----------------------------------------------------------------        
052100* LOAD THE USER MASTER TO WORKING STORAGE (NO KEYED ACCESS NEEDED         
052200* -- THE MASTER IS SMALL ENOUGH TO SCAN SERIALLY).                        
052300*-----------------------------------------------------------------        
052400 300-LOAD-USER-TABLE.                                                     
052500     PERFORM 400-READ-USER-FILE-IN.                                       
052600     PERFORM 400-BUILD-USER-TABLE UNTIL USER-EOF.                         
052700                                                                          
052800*-----------------------------------------------------------------        
052900* LOAD THE ACCOUNT MASTER TO WORKING STORAGE.  CREATE APPENDS NEW         
053000* ACCOUNTS AT THE NEXT FREE SLOT DURING THE RUN, SO LOOKUPS               
053100*                  AGAINST                                                
053200* THIS TABLE USE A SERIAL SEARCH, NOT SEARCH ALL.                         
053300*-----------------------------------------------------------------        
053400 300-LOAD-ACCOUNT-TABLE.                                                  
053500     PERFORM 400-READ-ACCOUNT-FILE-IN.                                    
053600     PERFORM 400-BUILD-ACCOUNT-TABLE UNTIL ACCOUNT-EOF.                   
053700                                                                          
053800*-----------------------------------------------------------------        
053900* LOAD THE TRANSACTION JOURNAL TO WORKING STORAGE.  CANCEL AND            
054000* QUERY BOTH SEARCH THIS TABLE BY TRANSACTION ID; USE AND CANCEL          
054100* APPEND TO IT.                                                           
054200*-----------------------------------------------------------------        
054300 300-LOAD-JOURNAL-TABLE.                                                  
054400     PERFORM 400-READ-JOURNAL-FILE-IN.                                    
054500     PERFORM 400-BUILD-JOURNAL-TABLE UNTIL JOURNAL-EOF.                   
054600                                                                          
054700*-----------------------------------------------------------------        
054800* PRINT THE REPORT TITLE AND COLUMN HEADINGS ONCE, AT THE TOP OF          
054900* THE RUN.                                                                
055000*-----------------------------------------------------------------        
055100 300-PRINT-REPORT-HEADING.                                                
055200     PERFORM 400-PRINT-REPORT-TITLE.                                      
055300     PERFORM 400-PRINT-REPORT-HEADER.                                     
055400                                                                          
055500*-----------------------------------------------------------------        
055600* ONE REQUEST RECORD IN, ONE DETAIL LINE OUT.  REQUEST TYPE               
055700* DRIVES WHICH SERVICE HANDLES IT; AN UNRECOGNIZED TYPE IS                
055800* JOURNALED NOWHERE AND REPORTED AS INVALID_REQUEST.                      
055900*-----------------------------------------------------------------        
056000 300-DISPATCH-REQUEST.                                                    
056100     ADD     1                       TO WS-REQUESTS-READ.                 
056200     ADD     1                       TO WS-LINE-SEQUENCE-NO.              
056300     INITIALIZE WS-REQUEST-RESULT WS-REPORT-WORK-FIELDS.                  
056400     MOVE    REQ-TYPE-IN             TO WS-REQ-TYPE.                      
056500     MOVE    REQ-USER-ID-IN          TO WS-REQ-USER-ID.                   
056600     MOVE    REQ-ACC-NUMBER-IN       TO WS-REQ-ACC-NUMBER.                
056700     MOVE    REQ-AMOUNT-IN           TO WS-REQ-AMOUNT.                    
056800     MOVE    REQ-TXN-ID-IN           TO WS-REQ-TXN-ID.                    
056900     EVALUATE TRUE                                                        
057000         WHEN WS-REQ-IS-CREATE                                            
057100             PERFORM 300-PROCESS-CREATE                                   
057200         WHEN WS-REQ-IS-DELETE                                            
057300             PERFORM 300-PROCESS-DELETE                                   
057400         WHEN WS-REQ-IS-LIST                                              
057500             PERFORM 300-PROCESS-LIST                                     
057600         WHEN WS-REQ-IS-USE                                               
057700             PERFORM 300-PROCESS-USE                                      
057800         WHEN WS-REQ-IS-CANCEL                                            
057900             PERFORM 300-PROCESS-CANCEL                                   
058000         WHEN WS-REQ-IS-QUERY                                             
058100             PERFORM 300-PROCESS-QUERY                                    
058200         WHEN OTHER                                                       
058300             SET     DISP-INVALID-REQUEST   TO TRUE                       
058400             PERFORM 400-ROLL-UP-DISPOSITION                              
058500             PERFORM 400-PRINT-REPORT-DETAIL                              
058600     END-EVALUATE.                                                        
058700                                                                          
058800*-----------------------------------------------------------------        
058900* RULE CREATE-1..4.  LOOK UP THE USER, COUNT HIS EXISTING                 
059000* ACCOUNTS, GENERATE A FRESH ACCOUNT NUMBER, AND ADD THE ACCOUNT.         
059100*-----------------------------------------------------------------        
059200 300-PROCESS-CREATE.                                                      
059300     ADD     1                       TO WS-TOTAL-CREATE.                  
059400     PERFORM 400-SEARCH-USER-TABLE.                                       
059500     IF      NOT WS-USER-FOUND                                            
059600         SET     DISP-USER-NOT-FOUND     TO TRUE                          
059700     ELSE                                                                 
059800         PERFORM 400-COUNT-USER-ACCOUNTS                                  
059900         IF      WS-USER-ACCOUNT-COUNT NOT < 10                           
060000             SET     DISP-MAX-ACCOUNT-PER-USER-10    TO TRUE              
060100         ELSE                                                             
060200             PERFORM 400-GENERATE-ACCOUNT-NUMBER                          
060300             PERFORM 400-ADD-ACCOUNT-TABLE-ENTRY                          
060400             SET     DISP-SUCCESS                    TO TRUE              
060500             ADD     1                   TO WS-ACCOUNTS-CREATED           
060600         END-IF                                                           
060700     END-IF.                                                              
060800     PERFORM 400-ROLL-UP-DISPOSITION.                                     
060900     PERFORM 400-PRINT-REPORT-DETAIL.                                     
061000                                                                          
061100*-----------------------------------------------------------------        
061200* RULE DELETE-1..4, VALIDATED IN ORDER: OWNERSHIP, STATUS,                
061300* BALANCE.                                                                
061400*-----------------------------------------------------------------        
061500 300-PROCESS-DELETE.                                                      
061600     ADD     1                       TO WS-TOTAL-DELETE.                  
061700     PERFORM 400-SEARCH-USER-TABLE.                                       
061800     IF      NOT WS-USER-FOUND                                            
061900         SET     DISP-USER-NOT-FOUND         TO TRUE                      
062000     ELSE                                                                 
062100         PERFORM 400-SEARCH-ACCOUNT-TABLE                                 
062200         IF      NOT WS-ACCOUNT-FOUND                                     
062300             SET     DISP-ACCOUNT-NOT-FOUND      TO TRUE                  
062400         ELSE                                                             
062500             EVALUATE TRUE                                                
062600                 WHEN ACT-USER-ID(ACCT-IDX) NOT = WS-REQ-USER-ID          
062700                     SET DISP-USER-ACCOUNT-UN-MATCH  TO TRUE              
062800                 WHEN ACT-STATUS-CLOSED(ACCT-IDX)                         
062900                     SET DISP-ACCOUNT-ALREADY-CLOSED TO TRUE              
063000                 WHEN ACT-BALANCE(ACCT-IDX) NOT = ZERO                    
063100                     SET DISP-ACCOUNT-BALANCE-NOT-EMPTY TO TRUE           
063200                 WHEN OTHER                                               
063300                     SET ACT-STATUS-CLOSED(ACCT-IDX) TO TRUE              
063400                     MOVE WS-CURRENT-TIMESTAMP-R                          
063500                         TO ACT-UNREGISTERED-AT(ACCT-IDX)                 
063600                     SET DISP-SUCCESS             TO TRUE                 
063700                     ADD 1                TO WS-ACCOUNTS-CLOSED           
063800             END-EVALUATE                                                 
063900         END-IF                                                           
064000     END-IF.                                                              
064100     PERFORM 400-ROLL-UP-DISPOSITION.                                     
064200     PERFORM 400-PRINT-REPORT-DETAIL.                                     
064300                                                                          
064400*-----------------------------------------------------------------        
064500* LOOK UP THE USER, THEN REPORT EACH OF HIS ACCOUNTS ON ITS OWN           
064600* DETAIL LINE.  A MISSING USER REPORTS ONE ERROR LINE.                    
064700*-----------------------------------------------------------------        
064800 300-PROCESS-LIST.                                                        
064900     ADD     1                       TO WS-TOTAL-LIST.                    
065000     PERFORM 400-SEARCH-USER-TABLE.                                       
065100     IF      NOT WS-USER-FOUND                                            
065200         SET     DISP-USER-NOT-FOUND     TO TRUE                          
065300         PERFORM 400-ROLL-UP-DISPOSITION                                  
065400         PERFORM 400-PRINT-REPORT-DETAIL                                  
065500     ELSE                                                                 
065600         SET     DISP-SUCCESS            TO TRUE                          
065700         PERFORM 400-ROLL-UP-DISPOSITION                                  
065800         PERFORM 400-LIST-USER-ACCOUNTS                                   
065900     END-IF.                                                              
066000                                                                          
066100*-----------------------------------------------------------------        
066200* RULE USE-1..6.  USE-1/USE-2 ARE THE NOT-FOUND CHECKS; USE-3,            
066300* USE-4, USE-5 ARE VALIDATED IN THAT ORDER; USE-6 (THE DEBIT              
066400* ARITHMETIC ITSELF) IS IN COMPUTE-BALANCE.                               
066500*-----------------------------------------------------------------        
066600 300-PROCESS-USE.                                                         
066700     ADD     1                       TO WS-TOTAL-USE.                     
066800     PERFORM 400-SEARCH-USER-TABLE.                                       
066900     IF      NOT WS-USER-FOUND                                            
067000         SET     DISP-USER-NOT-FOUND         TO TRUE                      
067100         PERFORM 400-ROLL-UP-DISPOSITION                                  
067200         PERFORM 400-PRINT-REPORT-DETAIL                                  
067300     ELSE                                                                 
067400         PERFORM 400-SEARCH-ACCOUNT-TABLE                                 
067500         IF      NOT WS-ACCOUNT-FOUND                                     
067600             SET     DISP-ACCOUNT-NOT-FOUND      TO TRUE                  
067700             PERFORM 400-ROLL-UP-DISPOSITION                              
067800             PERFORM 400-PRINT-REPORT-DETAIL                              
067900         ELSE                                                             
068000             EVALUATE TRUE                                                
068100                 WHEN ACT-USER-ID(ACCT-IDX) NOT = WS-REQ-USER-ID          
068200                     SET DISP-USER-ACCOUNT-UN-MATCH  TO TRUE              
068300                 WHEN ACT-STATUS-CLOSED(ACCT-IDX)                         
068400                     SET DISP-ACCOUNT-ALREADY-CLOSED TO TRUE              
068500                 WHEN OTHER                                               
068600                     PERFORM 400-APPLY-USE-DEBIT-RULE                     
068700             END-EVALUATE                                                 
068800             PERFORM 400-JOURNAL-USE-OR-CANCEL                            
068900             PERFORM 400-ROLL-UP-DISPOSITION                              
069000             PERFORM 400-PRINT-REPORT-DETAIL                              
069100         END-IF                                                           
069200     END-IF.                                                              
069300                                                                          
069400*-----------------------------------------------------------------        
069500* RULE CAN-1..7.  CAN-1/CAN-2 ARE THE NOT-FOUND CHECKS; CAN-3,            
069600* CAN-4, CAN-5 ARE VALIDATED IN THAT ORDER; CAN-6 (THE CREDIT             
069700* MUST NOT BE NEGATIVE) AND CAN-7 (THE ARITHMETIC) ARE BOTH               
069800* APPLIED AT MUTATION TIME, IN COMPUTE-BALANCE.                           
069900*-----------------------------------------------------------------        
070000 300-PROCESS-CANCEL.                                                      
070100     ADD     1                       TO WS-TOTAL-CANCEL.                  
070200     PERFORM 400-SEARCH-JOURNAL-BY-TXN-ID.                                
070300     IF      NOT WS-TXN-FOUND                                             
070400         SET     DISP-TRANSACTION-NOT-FOUND      TO TRUE                  
070500         PERFORM 400-ROLL-UP-DISPOSITION                                  
070600         PERFORM 400-PRINT-REPORT-DETAIL                                  
070700     ELSE                                                                 
070800         PERFORM 400-SEARCH-ACCOUNT-TABLE                                 
070900         IF      NOT WS-ACCOUNT-FOUND                                     
071000             SET     DISP-ACCOUNT-NOT-FOUND      TO TRUE                  
071100             PERFORM 400-ROLL-UP-DISPOSITION                              
071200             PERFORM 400-PRINT-REPORT-DETAIL                              
071300         ELSE                                                             
071400             EVALUATE TRUE                                                
071500                 WHEN JNL-ACC-NUMBER(JRNL-IDX) NOT =                      
071600                         WS-REQ-ACC-NUMBER                                
071700                     SET DISP-TRANSACTION-ACCOUNT-UN-MATCH TO TRUE        
071800                 WHEN WS-REQ-AMOUNT NOT = JNL-AMOUNT(JRNL-IDX)            
071900                     SET DISP-CANCEL-MUST-FULLY          TO TRUE          
072000                 WHEN JNL-TRANSACTED-AT(JRNL-IDX)                         
072100                         < WS-AGE-LIMIT-TIMESTAMP-R                       
072200                     SET DISP-TOO-OLD-ORDER-TO-CANCEL     TO TRUE         
072300                 WHEN OTHER                                               
072400                     PERFORM 400-APPLY-CANCEL-CREDIT-RULE                 
072500             END-EVALUATE                                                 
072600             PERFORM 400-JOURNAL-USE-OR-CANCEL                            
072700             PERFORM 400-ROLL-UP-DISPOSITION                              
072800             PERFORM 400-PRINT-REPORT-DETAIL                              
072900         END-IF                                                           
073000     END-IF.                                                              
073100                                                                          
073200*-----------------------------------------------------------------        
073300* LOOK UP THE TRANSACTION BY ID AND REPORT ITS FIELDS.                    
073400*-----------------------------------------------------------------        
073500 300-PROCESS-QUERY.                                                       
073600     ADD     1                       TO WS-TOTAL-QUERY.                   
073700     PERFORM 400-SEARCH-JOURNAL-BY-TXN-ID.                                
073800     IF      NOT WS-TXN-FOUND                                             
073900         SET     DISP-TRANSACTION-NOT-FOUND      TO TRUE                  
074000     ELSE                                                                 
074100         SET     DISP-SUCCESS                    TO TRUE                  
074200         MOVE    JNL-ACC-NUMBER(JRNL-IDX)    TO WS-REQ-ACC-NUMBER         
074300         MOVE    JNL-AMOUNT(JRNL-IDX)        TO WS-REQ-AMOUNT             
074400         MOVE    JNL-BALANCE-SNAP(JRNL-IDX)  TO WS-RPT-NEW-BALANCE        
074500         MOVE    JNL-TXN-ID(JRNL-IDX)        TO WS-RPT-TXN-ID             
074600     END-IF.                                                              
074700     PERFORM 400-ROLL-UP-DISPOSITION.                                     
074800     PERFORM 400-PRINT-REPORT-DETAIL.                                     
074900                                                                          
075000*-----------------------------------------------------------------        
075100* REWRITE THE ACCOUNT MASTER FROM THE TABLE, ONE ENTRY PER                
075200* RECORD, IN TABLE ORDER.                                                 
075300*-----------------------------------------------------------------        
075400 300-UNLOAD-ACCOUNT-TABLE.                                                
075500     PERFORM 400-WRITE-ACCOUNT-TABLE-ENTRY                                
075600         VARYING WS-ACCOUNT-TABLE-IDX FROM 1 BY 1                         
075700         UNTIL   WS-ACCOUNT-TABLE-IDX > WS-ACCOUNT-COUNT.                 
075800                                                                          
075900*-----------------------------------------------------------------        
076000* REWRITE THE TRANSACTION JOURNAL FROM THE TABLE, ONE ENTRY PER           
076100* RECORD, IN TABLE ORDER.                                                 
076200*-----------------------------------------------------------------        
076300 300-UNLOAD-JOURNAL-TABLE.                                                
076400     PERFORM 400-WRITE-JOURNAL-TABLE-ENTRY                                
076500         VARYING WS-JOURNAL-TABLE-IDX FROM 1 BY 1                         
076600         UNTIL   WS-JOURNAL-TABLE-IDX > WS-JOURNAL-COUNT.                 
076700                                                                          
076800*-----------------------------------------------------------------        
076900* PRINT THE CONTROL-TOTAL BLOCK AT THE FOOT OF THE REPORT.                
077000*-----------------------------------------------------------------        
077100 300-PRINT-CONTROL-TOTALS.                                                
077200     PERFORM 400-PRINT-TOTAL-REQUESTS-READ.                               
077300     PERFORM 400-PRINT-TOTAL-BY-REQUEST-TYPE.                             
077400     PERFORM 400-PRINT-TOTAL-SUCCESS-FAILURE.                             
077500     PERFORM 400-PRINT-TOTAL-DEBITED-CREDITED.                            
077600     PERFORM 400-PRINT-TOTAL-ACCOUNTS-CREATED-CLOSED.                     
077700                                                                          
077800*-----------------------------------------------------------------        
077900 300-CLOSE-ALL-FILES.                                                     
078000     CLOSE   USER-FILE-IN                                                 
078100             ACCOUNT-FILE-IN                                              
078200             JOURNAL-FILE-IN                                              
078300             REQUEST-FILE-IN                                              
078400             ACCOUNT-FILE-OUT                                             
078500             JOURNAL-FILE-OUT                                             
078600             PROCESS-REPORT-OUT.                                          
078700                                                                          
078800*-----------------------------------------------------------------        
078900 300-DISPLAY-EOJ.                                                         
079000     DISPLAY "ACCOUNT BATCH COMPLETED!!!".                                
079100                                                                          
079200******************************************************************        
079300 400-READ-USER-FILE-IN.                                                   
079400     READ    USER-FILE-IN                                                 
079500             AT END  MOVE "Y"   TO USER-EOF-SW.                           
079600                                                                          
079700*-----------------------------------------------------------------        
079800 400-BUILD-USER-TABLE.                                                    
079900     ADD     1                   TO WS-USER-COUNT.                        
080000     MOVE    USR-ID-IN           TO USR-ID(WS-USER-COUNT).                
080100     MOVE    USR-NAME-IN         TO USR-NAME(WS-USER-COUNT).              
080200     PERFORM 400-READ-USER-FILE-IN.                                       
080300                                                                          
080400*-----------------------------------------------------------------        
080500 400-READ-ACCOUNT-FILE-IN.                                                
080600     READ    ACCOUNT-FILE-IN                                              
080700             AT END  MOVE "Y"   TO ACCOUNT-EOF-SW.                        
080800                                                                          
080900*-----------------------------------------------------------------        
081000 400-BUILD-ACCOUNT-TABLE.                                                 
081100     ADD     1                   TO WS-ACCOUNT-COUNT.                     
081200     MOVE    ACC-USER-ID-IN      TO ACT-USER-ID(WS-ACCOUNT-COUNT).        
081300     MOVE    ACC-NUMBER-IN       TO ACT-NUMBER(WS-ACCOUNT-COUNT).         
081400     MOVE    ACC-STATUS-IN       TO ACT-STATUS(WS-ACCOUNT-COUNT).         
081500     MOVE    ACC-BALANCE-IN      TO ACT-BALANCE(WS-ACCOUNT-COUNT).        
081600     MOVE    ACC-REGISTERED-AT-IN TO                                      
081700             ACT-REGISTERED-AT(WS-ACCOUNT-COUNT).                         
081800     MOVE    ACC-UNREGISTERED-AT-IN TO                                    
081900             ACT-UNREGISTERED-AT(WS-ACCOUNT-COUNT).                       
082000     PERFORM 400-READ-ACCOUNT-FILE-IN.                                    
082100                                                                          
082200*-----------------------------------------------------------------        
082300 400-READ-JOURNAL-FILE-IN.                                                
082400     READ    JOURNAL-FILE-IN                                              
082500             AT END  MOVE "Y"   TO JOURNAL-EOF-SW.                        
082600                                                                          
082700*-----------------------------------------------------------------        
082800 400-BUILD-JOURNAL-TABLE.                                                 
082900     ADD     1                   TO WS-JOURNAL-COUNT.                     
083000     MOVE    TXN-ID-IN           TO JNL-TXN-ID(WS-JOURNAL-COUNT).         
083100     MOVE    TXN-TYPE-IN         TO                                       
083200             JNL-TXN-TYPE(WS-JOURNAL-COUNT).                              
083300     MOVE    TXN-RESULT-IN       TO                                       
083400             JNL-TXN-RESULT(WS-JOURNAL-COUNT).                            
083500     MOVE    TXN-ACC-NUMBER-IN   TO                                       
083600             JNL-ACC-NUMBER(WS-JOURNAL-COUNT).                            
083700     MOVE    TXN-AMOUNT-IN       TO JNL-AMOUNT(WS-JOURNAL-COUNT).         
083800     MOVE    TXN-BALANCE-SNAP-IN TO                                       
083900             JNL-BALANCE-SNAP(WS-JOURNAL-COUNT).                          
084000     MOVE    TXN-TRANSACTED-AT-IN TO                                      
084100             JNL-TRANSACTED-AT(WS-JOURNAL-COUNT).                         
084200     PERFORM 400-READ-JOURNAL-FILE-IN.                                    
084300                                                                          
084400*-----------------------------------------------------------------        
084500 400-READ-REQUEST-FILE-IN.                                                
084600     READ    REQUEST-FILE-IN                                              
084700             AT END  MOVE "Y"   TO REQUEST-EOF-SW.                        
084800                                                                          
084900*-----------------------------------------------------------------        
085000* BUILD THE CURRENT-RUN TIMESTAMP FROM THE SYSTEM DATE AND TIME           
085100* AND PRIME THE ACCOUNT-NUMBER SEED FROM THE SAME DATE.                   
085200*-----------------------------------------------------------------        
085300 400-COMPUTE-CURRENT-TIMESTAMP.                                           
085400     ACCEPT  WS-CURR-DATE        FROM DATE YYYYMMDD.                      
085500     ACCEPT  WS-CURR-TIME-RAW    FROM TIME.                               
085600     MOVE    WS-CURR-TIME-RAW-HH     TO WS-CURR-HH.                       
085700     MOVE    WS-CURR-TIME-RAW-MIN    TO WS-CURR-MIN.                      
085800     MOVE    WS-CURR-TIME-RAW-SS     TO WS-CURR-SS.                       
085900     COMPUTE WS-ACCT-NUMBER-SEED =                                        
086000             WS-CURR-YYYY * 1000000 + WS-CURR-MM * 10000                  
086100                 + WS-CURR-DD * 100.                                      
086200                                                                          
086300*-----------------------------------------------------------------        
086400* RULE CAN-5.  THE AGE LIMIT IS THE CURRENT TIMESTAMP WITH ONE            
086500* TAKEN OFF THE YEAR -- CLOSE ENOUGH FOR A NIGHTLY BATCH RUN,             
086600* AND IT KEEPS US OFF THE INTRINSIC DATE FUNCTIONS.                       
086700*-----------------------------------------------------------------        
086800 400-COMPUTE-AGE-LIMIT-TIMESTAMP.                                         
086900     MOVE    WS-CURRENT-TIMESTAMP    TO WS-AGE-LIMIT-TIMESTAMP.           
087000     SUBTRACT 1                  FROM WS-AGE-LIMIT-YYYY.                  
087100                                                                          
087200*-----------------------------------------------------------------        
087300 400-SEARCH-USER-TABLE.                                                   
087400     MOVE    "N"                 TO WS-USER-FOUND-SW.                     
087500     SET     USER-IDX            TO 1.                                    
087600     SEARCH  USER-TAB-ENTRY                                               
087700             AT END                                                       
087800                 MOVE "N"    TO WS-USER-FOUND-SW                          
087900             WHEN USR-ID(USER-IDX) = WS-REQ-USER-ID                       
088000                 MOVE "Y"    TO WS-USER-FOUND-SW.                         
088100                                                                          
088200*-----------------------------------------------------------------        
088300 400-SEARCH-ACCOUNT-TABLE.                                                
088400     MOVE    "N"                 TO WS-ACCOUNT-FOUND-SW.                  
088500     SET     ACCT-IDX            TO 1.                                    
088600     SEARCH  ACCT-TAB-ENTRY                                               
088700             AT END                                                       
088800                 MOVE "N"    TO WS-ACCOUNT-FOUND-SW                       
088900             WHEN ACT-NUMBER(ACCT-IDX) = WS-REQ-ACC-NUMBER                
089000                 MOVE "Y"    TO WS-ACCOUNT-FOUND-SW.                      
089100                                                                          
089200*-----------------------------------------------------------------        
089300 400-SEARCH-ACCOUNT-BY-CANDIDATE.                                         
089400     MOVE    "N"                 TO WS-ACCOUNT-FOUND-SW.                  
089500     SET     ACCT-IDX            TO 1.                                    
089600     SEARCH  ACCT-TAB-ENTRY                                               
089700             AT END                                                       
089800                 MOVE "N"    TO WS-ACCOUNT-FOUND-SW                       
089900             WHEN ACT-NUMBER(ACCT-IDX) = WS-ACCT-NUMBER-CANDIDATE         
090000                 MOVE "Y"    TO WS-ACCOUNT-FOUND-SW.                      
090100                                                                          
090200*-----------------------------------------------------------------        
090300 400-SEARCH-JOURNAL-BY-TXN-ID.                                            
090400     MOVE    "N"                 TO WS-TXN-FOUND-SW.                      
090500     SET     JRNL-IDX            TO 1.                                    
090600     SEARCH  JRNL-TAB-ENTRY                                               
090700             AT END                                                       
090800                 MOVE "N"    TO WS-TXN-FOUND-SW                           
090900             WHEN JNL-TXN-ID(JRNL-IDX) = WS-REQ-TXN-ID                    
091000                 MOVE "Y"    TO WS-TXN-FOUND-SW.                          
091100                                                                          
091200*-----------------------------------------------------------------        
091300* RULE CREATE-2.  COUNT ALL OF THE USER'S ACCOUNTS REGARDLESS OF          
091400* STATUS.                                                                 
091500*-----------------------------------------------------------------        
091600 400-COUNT-USER-ACCOUNTS.                                                 
091700     MOVE    ZERO                TO WS-USER-ACCOUNT-COUNT.                
091800     PERFORM 400-TALLY-ONE-ACCOUNT                                        
091900         VARYING WS-ACCOUNT-TABLE-IDX FROM 1 BY 1                         
092000         UNTIL   WS-ACCOUNT-TABLE-IDX > WS-ACCOUNT-COUNT.                 
092100                                                                          
092200*-----------------------------------------------------------------        
092300 400-TALLY-ONE-ACCOUNT.                                                   
092400     IF      ACT-USER-ID(WS-ACCOUNT-TABLE-IDX) = WS-REQ-USER-ID           
092500         ADD     1               TO WS-USER-ACCOUNT-COUNT                 
092600     END-IF.                                                              
092700                                                                          
092800*-----------------------------------------------------------------        
092900* RULE CREATE-3.  RETRY THE CANDIDATE NUMBER UNTIL IT IS NOT              
093000* ALREADY ON THE ACCOUNT MASTER.                                          
093100*-----------------------------------------------------------------        
093200 400-GENERATE-ACCOUNT-NUMBER.                                             
093300     MOVE    "N"             TO WS-ACCOUNT-NUMBER-UNIQUE-SW.              
093400     PERFORM 400-TRY-ACCOUNT-NUMBER                                       
093500         UNTIL   WS-ACCOUNT-NUMBER-UNIQUE.                                
093600                                                                          
093700*-----------------------------------------------------------------        
093800 400-TRY-ACCOUNT-NUMBER.                                                  
093900     ADD     1                   TO WS-GENERATION-ATTEMPTS.               
094000     DIVIDE  WS-GENERATION-ATTEMPTS BY 100                                
094100             GIVING  WS-DIVIDE-QUOTIENT                                   
094200             REMAINDER WS-DIVIDE-REMAINDER.                               
094300     COMPUTE WS-GENERATED-ACCT-NUM-N =                                    
094400             WS-ACCT-NUMBER-SEED + WS-DIVIDE-REMAINDER.                   
094500     MOVE    WS-GENERATED-ACCT-NUM-N TO WS-ACCT-NUMBER-CANDIDATE.         
094600     PERFORM 400-SEARCH-ACCOUNT-BY-CANDIDATE.                             
094700     IF      NOT WS-ACCOUNT-FOUND                                         
094800         SET     WS-ACCOUNT-NUMBER-UNIQUE    TO TRUE                      
094900     END-IF.                                                              
095000                                                                          
095100*-----------------------------------------------------------------        
095200* RULE CREATE-4.  ADD THE NEW ACCOUNT AT THE NEXT FREE TABLE SLOT         
095300* AND CARRY ITS NUMBER BACK INTO THE REQUEST FOR REPORTING.               
095400*-----------------------------------------------------------------        
095500 400-ADD-ACCOUNT-TABLE-ENTRY.                                             
095600     ADD     1                   TO WS-ACCOUNT-COUNT.                     
095700     MOVE    WS-REQ-USER-ID      TO ACT-USER-ID(WS-ACCOUNT-COUNT).        
095800     MOVE    WS-ACCT-NUMBER-CANDIDATE                                     
095900                                 TO ACT-NUMBER(WS-ACCOUNT-COUNT).         
096000     SET     ACT-STATUS-ACTIVE(WS-ACCOUNT-COUNT)    TO TRUE.              
096100     MOVE    WS-REQ-AMOUNT       TO ACT-BALANCE(WS-ACCOUNT-COUNT).        
096200     MOVE    WS-CURRENT-TIMESTAMP-R TO                                    
096300             ACT-REGISTERED-AT(WS-ACCOUNT-COUNT).                         
096400     MOVE    ZERO                TO                                       
096500             ACT-UNREGISTERED-AT(WS-ACCOUNT-COUNT).                       
096600     MOVE    WS-ACCT-NUMBER-CANDIDATE    TO WS-REQ-ACC-NUMBER.            
096700                                                                          
096800*-----------------------------------------------------------------        
096900* PRINT ONE DETAIL LINE PER ACCOUNT BELONGING TO THE REQUESTING           
097000* USER.                                                                   
097100*-----------------------------------------------------------------        
097200 400-LIST-USER-ACCOUNTS.                                                  
097300     PERFORM 400-PRINT-ONE-LISTED-ACCOUNT                                 
097400         VARYING WS-ACCOUNT-TABLE-IDX FROM 1 BY 1                         
097500         UNTIL   WS-ACCOUNT-TABLE-IDX > WS-ACCOUNT-COUNT.                 
097600                                                                          
097700*-----------------------------------------------------------------        
097800 400-PRINT-ONE-LISTED-ACCOUNT.                                            
097900     IF      ACT-USER-ID(WS-ACCOUNT-TABLE-IDX) = WS-REQ-USER-ID           
098000         MOVE    ACT-NUMBER(WS-ACCOUNT-TABLE-IDX)                         
098100                                         TO WS-REQ-ACC-NUMBER             
098200         MOVE    ACT-BALANCE(WS-ACCOUNT-TABLE-IDX)                        
098300                                         TO WS-RPT-NEW-BALANCE            
098400         PERFORM 400-PRINT-REPORT-DETAIL                                  
098500     END-IF.                                                              
098600                                                                          
098700*-----------------------------------------------------------------        
098800* RULE USE-5/USE-6 -- CALL COMPUTE-BALANCE FOR THE DEBIT RULE.            
098900*-----------------------------------------------------------------        
099000 400-APPLY-USE-DEBIT-RULE.                                                
099100     MOVE    ACT-BALANCE(ACCT-IDX)   TO LK-OLD-BALANCE.                   
099200     MOVE    WS-REQ-AMOUNT           TO LK-AMOUNT.                        
099300     SET     LK-RULE-DEBIT           TO TRUE.                             
099400     CALL    "ComputeBalance"    USING LINK-PARAMETERS.                   
099500     MOVE    LK-NEW-BALANCE          TO ACT-BALANCE(ACCT-IDX).            
099600     MOVE    LK-NEW-BALANCE          TO WS-RPT-NEW-BALANCE.               
099700     IF      LK-RULE-PASS                                                 
099800         SET     DISP-SUCCESS                TO TRUE                      
099900     ELSE                                                                 
100000         SET     DISP-AMOUNT-EXCEED-BALANCE  TO TRUE                      
100100     END-IF.                                                              
100200                                                                          
100300*-----------------------------------------------------------------        
100400* RULE CAN-6/CAN-7 -- CALL COMPUTE-BALANCE FOR THE CREDIT RULE.           
100500*-----------------------------------------------------------------        
100600 400-APPLY-CANCEL-CREDIT-RULE.                                            
100700     MOVE    ACT-BALANCE(ACCT-IDX)   TO LK-OLD-BALANCE.                   
100800     MOVE    WS-REQ-AMOUNT           TO LK-AMOUNT.                        
100900     SET     LK-RULE-CREDIT          TO TRUE.                             
101000     CALL    "ComputeBalance"    USING LINK-PARAMETERS.                   
101100     MOVE    LK-NEW-BALANCE          TO ACT-BALANCE(ACCT-IDX).            
101200     MOVE    LK-NEW-BALANCE          TO WS-RPT-NEW-BALANCE.               
101300     IF      LK-RULE-PASS                                                 
101400         SET     DISP-SUCCESS                TO TRUE                      
101500     ELSE                                                                 
101600         SET     DISP-INVALID-REQUEST        TO TRUE                      
101700     END-IF.                                                              
101800                                                                          
101900*-----------------------------------------------------------------        
102000* JOURNALING RULES.  ONLY CALLED WHEN THE USER AND ACCOUNT (AND,          
102100* FOR CANCEL, THE ORIGINAL TRANSACTION) WERE BOTH FOUND -- NOT-           
102200* FOUND FAILURES ARE NEVER JOURNALED.                                     
102300*-----------------------------------------------------------------        
102400 400-JOURNAL-USE-OR-CANCEL.                                               
102500     ADD     1                       TO WS-JOURNAL-COUNT.                 
102600     PERFORM 400-GENERATE-TRANSACTION-ID.                                 
102700     MOVE    WS-GENERATED-TXN-ID     TO                                   
102800             JNL-TXN-ID(WS-JOURNAL-COUNT).                                
102900     MOVE    WS-REQ-TYPE             TO                                   
103000             JNL-TXN-TYPE(WS-JOURNAL-COUNT).                              
103100     IF      DISP-SUCCESS                                                 
103200         MOVE    "S"         TO JNL-TXN-RESULT(WS-JOURNAL-COUNT)          
103300     ELSE                                                                 
103400         MOVE    "F"         TO JNL-TXN-RESULT(WS-JOURNAL-COUNT)          
103500     END-IF.                                                              
103600     MOVE    ACT-NUMBER(ACCT-IDX) TO                                      
103700             JNL-ACC-NUMBER(WS-JOURNAL-COUNT).                            
103800     MOVE    WS-REQ-AMOUNT           TO                                   
103900             JNL-AMOUNT(WS-JOURNAL-COUNT).                                
104000     MOVE    ACT-BALANCE(ACCT-IDX) TO                                     
104100             JNL-BALANCE-SNAP(WS-JOURNAL-COUNT).                          
104200     MOVE    WS-CURRENT-TIMESTAMP-R TO                                    
104300             JNL-TRANSACTED-AT(WS-JOURNAL-COUNT).                         
104400     MOVE    WS-GENERATED-TXN-ID     TO WS-RPT-TXN-ID.                    
104500                                                                          
104600*-----------------------------------------------------------------        
104700 400-GENERATE-TRANSACTION-ID.                                             
104800     MOVE    WS-CURRENT-TIMESTAMP-R  TO WS-TXN-ID-TIMESTAMP.              
104900     MOVE    WS-JOURNAL-COUNT        TO WS-TXN-ID-SEQUENCE.               
105000     MOVE    WS-TXN-ID-BUILD         TO WS-GENERATED-TXN-ID.              
105100                                                                          
105200*-----------------------------------------------------------------        
105300* ROLL THE DISPOSITION JUST SET INTO THE CONTROL TOTALS AND SET           
105400* ITS PRINTABLE TEXT.                                                     
105500*-----------------------------------------------------------------        
105600 400-ROLL-UP-DISPOSITION.                                                 
105700     IF      DISP-SUCCESS                                                 
105800         ADD     1                   TO WS-SUCCESS-COUNT                  
105900         IF      WS-REQ-IS-USE                                            
106000             ADD     WS-REQ-AMOUNT       TO WS-TOTAL-DEBITED              
106100         END-IF                                                           
106200         IF      WS-REQ-IS-CANCEL                                         
106300             ADD     WS-REQ-AMOUNT       TO WS-TOTAL-CREDITED             
106400         END-IF                                                           
106500     ELSE                                                                 
106600         ADD     1                   TO WS-FAILURE-COUNT                  
106700     END-IF.                                                              
106800     PERFORM 400-SET-DISPOSITION-TEXT.                                    
106900                                                                          
107000*-----------------------------------------------------------------        
107100 400-SET-DISPOSITION-TEXT.                                                
107200     EVALUATE TRUE                                                        
107300         WHEN DISP-SUCCESS                                                
107400             MOVE "SUCCESS"                  TO                           
107500                     WS-DISPOSITION-TEXT                                  
107600         WHEN DISP-USER-NOT-FOUND                                         
107700             MOVE "USER_NOT_FOUND"           TO                           
107800                     WS-DISPOSITION-TEXT                                  
107900         WHEN DISP-ACCOUNT-NOT-FOUND                                      
108000             MOVE "ACCOUNT_NOT_FOUND"        TO                           
108100                     WS-DISPOSITION-TEXT                                  
108200         WHEN DISP-USER-ACCOUNT-UN-MATCH                                  
108300             MOVE "USER_ACCOUNT_UN_MATCH"    TO                           
108400                     WS-DISPOSITION-TEXT                                  
108500         WHEN DISP-ACCOUNT-ALREADY-CLOSED                                 
108600             MOVE "ACCOUNT_ALREADY_CLOSED"   TO                           
108700                     WS-DISPOSITION-TEXT                                  
108800         WHEN DISP-ACCOUNT-BALANCE-NOT-EMPTY                              
108900             MOVE "ACCOUNT_BALANCE_NOT_EMPTY" TO                          
109000                     WS-DISPOSITION-TEXT                                  
109100         WHEN DISP-MAX-ACCOUNT-PER-USER-10                                
109200             MOVE "MAX_ACCOUNT_PER_USER_10"  TO                           
109300                     WS-DISPOSITION-TEXT                                  
109400         WHEN DISP-AMOUNT-EXCEED-BALANCE                                  
109500             MOVE "AMOUNT_EXCEED_BALANCE"    TO                           
109600                     WS-DISPOSITION-TEXT                                  
109700         WHEN DISP-TRANSACTION-NOT-FOUND                                  
109800             MOVE "TRANSACTION_NOT_FOUND"    TO                           
109900                     WS-DISPOSITION-TEXT                                  
110000         WHEN DISP-TRANSACTION-ACCOUNT-UN-MATCH                           
110100             MOVE "TRANSACTION_ACCOUNT_UN_MATCH"                          
110200                                             TO                           
110300                                  WS-DISPOSITION-TEXT                     
110400         WHEN DISP-CANCEL-MUST-FULLY                                      
110500             MOVE "CANCEL_MUST_FULLY"        TO                           
110600                     WS-DISPOSITION-TEXT                                  
110700         WHEN DISP-TOO-OLD-ORDER-TO-CANCEL                                
110800             MOVE "TOO_OLD_ORDER_TO_CANCEL"  TO                           
110900                     WS-DISPOSITION-TEXT                                  
111000         WHEN OTHER                                                       
111100             MOVE "INVALID_REQUEST"          TO                           
111200                     WS-DISPOSITION-TEXT                                  
111300     END-EVALUATE.                                                        
111400                                                                          
111500*-----------------------------------------------------------------        
111600* WRITE ONE DETAIL LINE AND CLEAR THE PER-REQUEST REPORT FIELDS           
111700* FOR THE NEXT REQUEST.                                                   
111800*-----------------------------------------------------------------        
111900 400-PRINT-REPORT-DETAIL.                                                 
112000     MOVE    WS-LINE-SEQUENCE-NO     TO RPT-SEQ-O.                        
112100     MOVE    WS-REQ-TYPE             TO RPT-REQ-TYPE-O.                   
112200     MOVE    WS-REQ-USER-ID          TO RPT-USER-ID-O.                    
112300     MOVE    WS-REQ-ACC-NUMBER       TO RPT-ACC-NUMBER-O.                 
112400     MOVE    WS-REQ-AMOUNT           TO RPT-AMOUNT-O.                     
112500     MOVE    WS-DISPOSITION-TEXT     TO RPT-DISPOSITION-O.                
112600     MOVE    WS-RPT-NEW-BALANCE      TO RPT-NEW-BALANCE-O.                
112700     MOVE    WS-RPT-TXN-ID           TO RPT-TXN-ID-O.                     
112800     WRITE   PROCESS-REPORT-LINE FROM RPT-DETAIL-LINE.                    
112900     INITIALIZE WS-REPORT-WORK-FIELDS.                                    
113000                                                                          
113100*-----------------------------------------------------------------        
113200* PRINT THE RUN TITLE (PROGRAM NAME, WEEKDAY, DATE).                      
113300*-----------------------------------------------------------------        
113400 400-PRINT-REPORT-TITLE.                                                  
113500     MOVE    WS-CURR-YYYY            TO RPT-TITLE-YEAR.                   
113600     MOVE    WS-CURR-MM              TO RPT-TITLE-MONTH.                  
113700     MOVE    WS-CURR-DD              TO RPT-TITLE-DAY.                    
113800     ACCEPT  WS-DAY-IN               FROM DAY-OF-WEEK.                    
113900     MOVE    WEEKDAY(WS-DAY-IN)      TO RPT-TITLE-DAY-NAME.               
114000     WRITE   PROCESS-REPORT-LINE FROM RPT-TITLE-LINE                      
114100             AFTER ADVANCING 1 LINE.                                      
114200                                                                          
114300*-----------------------------------------------------------------        
114400 400-PRINT-REPORT-HEADER.                                                 
114500     WRITE   PROCESS-REPORT-LINE FROM RPT-HEADER-LINE                     
114600             AFTER ADVANCING 2 LINES.                                     
114700                                                                          
114800*-----------------------------------------------------------------        
114900 400-PRINT-TOTAL-REQUESTS-READ.                                           
115000     MOVE    "REQUESTS READ"         TO RPT-TOTAL-NAME-O.                 
115100     MOVE    WS-REQUESTS-READ        TO RPT-TOTAL-COUNT-O.                
115200     WRITE   PROCESS-REPORT-LINE FROM RPT-TOTAL-LINE                      
115300             AFTER ADVANCING 3 LINES.                                     
115400                                                                          
115500*-----------------------------------------------------------------        
115600 400-PRINT-TOTAL-BY-REQUEST-TYPE.                                         
115700     MOVE    "CREATE REQUESTS"       TO RPT-TOTAL-NAME-O.                 
115800     MOVE    WS-TOTAL-CREATE         TO RPT-TOTAL-COUNT-O.                
115900     WRITE   PROCESS-REPORT-LINE FROM RPT-TOTAL-LINE                      
116000             AFTER ADVANCING 1 LINE.                                      
116100     MOVE    "DELETE REQUESTS"       TO RPT-TOTAL-NAME-O.                 
116200     MOVE    WS-TOTAL-DELETE         TO RPT-TOTAL-COUNT-O.                
116300     WRITE   PROCESS-REPORT-LINE FROM RPT-TOTAL-LINE                      
116400             AFTER ADVANCING 1 LINE.                                      
116500     MOVE    "LIST REQUESTS"         TO RPT-TOTAL-NAME-O.                 
116600     MOVE    WS-TOTAL-LIST           TO RPT-TOTAL-COUNT-O.                
116700     WRITE   PROCESS-REPORT-LINE FROM RPT-TOTAL-LINE                      
116800             AFTER ADVANCING 1 LINE.                                      
116900     MOVE    "USE REQUESTS"          TO RPT-TOTAL-NAME-O.                 
117000     MOVE    WS-TOTAL-USE            TO RPT-TOTAL-COUNT-O.                
117100     WRITE   PROCESS-REPORT-LINE FROM RPT-TOTAL-LINE                      
117200             AFTER ADVANCING 1 LINE.                                      
117300     MOVE    "CANCEL REQUESTS"       TO RPT-TOTAL-NAME-O.                 
117400     MOVE    WS-TOTAL-CANCEL         TO RPT-TOTAL-COUNT-O.                
117500     WRITE   PROCESS-REPORT-LINE FROM RPT-TOTAL-LINE                      
117600             AFTER ADVANCING 1 LINE.                                      
117700     MOVE    "QUERY REQUESTS"        TO RPT-TOTAL-NAME-O.                 
117800     MOVE    WS-TOTAL-QUERY          TO RPT-TOTAL-COUNT-O.                
117900     WRITE   PROCESS-REPORT-LINE FROM RPT-TOTAL-LINE                      
118000             AFTER ADVANCING 1 LINE.                                      
118100                                                                          
118200*-----------------------------------------------------------------        
118300 400-PRINT-TOTAL-SUCCESS-FAILURE.                                         
118400     MOVE    "SUCCESSFUL REQUESTS"   TO RPT-TOTAL-NAME-O.                 
118500     MOVE    WS-SUCCESS-COUNT        TO RPT-TOTAL-COUNT-O.                
118600     WRITE   PROCESS-REPORT-LINE FROM RPT-TOTAL-LINE                      
118700             AFTER ADVANCING 2 LINES.                                     
118800     MOVE    "FAILED REQUESTS"       TO RPT-TOTAL-NAME-O.                 
118900     MOVE    WS-FAILURE-COUNT        TO RPT-TOTAL-COUNT-O.                
119000     WRITE   PROCESS-REPORT-LINE FROM RPT-TOTAL-LINE                      
119100             AFTER ADVANCING 1 LINE.                                      
119200                                                                          
119300*-----------------------------------------------------------------        
119400 400-PRINT-TOTAL-DEBITED-CREDITED.                                        
119500     MOVE    "TOTAL AMOUNT DEBITED"  TO RPT-TOTAL-AMT-NAME-O.             
119600     MOVE    WS-TOTAL-DEBITED        TO RPT-TOTAL-AMOUNT-O.               
119700     WRITE   PROCESS-REPORT-LINE FROM RPT-TOTAL-AMOUNT-LINE               
119800             AFTER ADVANCING 2 LINES.                                     
119900     MOVE    "TOTAL AMOUNT CREDITED" TO RPT-TOTAL-AMT-NAME-O.             
120000     MOVE    WS-TOTAL-CREDITED       TO RPT-TOTAL-AMOUNT-O.               
120100     WRITE   PROCESS-REPORT-LINE FROM RPT-TOTAL-AMOUNT-LINE               
120200             AFTER ADVANCING 1 LINE.                                      
120300                                                                          
120400*-----------------------------------------------------------------        
120500 400-PRINT-TOTAL-ACCOUNTS-CREATED-CLOSED.                                 
120600     MOVE    "ACCOUNTS CREATED"      TO RPT-TOTAL-NAME-O.                 
120700     MOVE    WS-ACCOUNTS-CREATED     TO RPT-TOTAL-COUNT-O.                
120800     WRITE   PROCESS-REPORT-LINE FROM RPT-TOTAL-LINE                      
120900             AFTER ADVANCING 2 LINES.                                     
121000     MOVE    "ACCOUNTS CLOSED"       TO RPT-TOTAL-NAME-O.                 
121100     MOVE    WS-ACCOUNTS-CLOSED      TO RPT-TOTAL-COUNT-O.                
121200     WRITE   PROCESS-REPORT-LINE FROM RPT-TOTAL-LINE                      
121300             AFTER ADVANCING 1 LINE.                                      
121400                                                                          
121500*-----------------------------------------------------------------        
121600 400-WRITE-ACCOUNT-TABLE-ENTRY.                                           
121700     MOVE    ACT-USER-ID(WS-ACCOUNT-TABLE-IDX)  TO                        
121800             ACC-USER-ID-OUT.                                             
121900     MOVE    ACT-NUMBER(WS-ACCOUNT-TABLE-IDX)   TO ACC-NUMBER-OUT.        
122000     MOVE    ACT-STATUS(WS-ACCOUNT-TABLE-IDX)   TO ACC-STATUS-OUT.        
122100     MOVE    ACT-BALANCE(WS-ACCOUNT-TABLE-IDX)  TO                        
122200             ACC-BALANCE-OUT.                                             
122300     MOVE    ACT-REGISTERED-AT(WS-ACCOUNT-TABLE-IDX)                      
122400                                     TO ACC-REGISTERED-AT-OUT.            
122500     MOVE    ACT-UNREGISTERED-AT(WS-ACCOUNT-TABLE-IDX)                    
122600                                     TO ACC-UNREGISTERED-AT-OUT.          
122700     WRITE   ACCOUNT-RECORD-OUT.                                          
122800                                                                          
122900*-----------------------------------------------------------------        
123000 400-WRITE-JOURNAL-TABLE-ENTRY.                                           
123100     MOVE    JNL-TXN-ID(WS-JOURNAL-TABLE-IDX)       TO TXN-ID-OUT.        
123200     MOVE    JNL-TXN-TYPE(WS-JOURNAL-TABLE-IDX)     TO                    
123300             TXN-TYPE-OUT.                                                
123400     MOVE    JNL-TXN-RESULT(WS-JOURNAL-TABLE-IDX)   TO                    
123500             TXN-RESULT-OUT.                                              
123600     MOVE    JNL-ACC-NUMBER(WS-JOURNAL-TABLE-IDX)                         
123700                                     TO TXN-ACC-NUMBER-OUT.               
123800     MOVE    JNL-AMOUNT(WS-JOURNAL-TABLE-IDX)       TO                    
123900             TXN-AMOUNT-OUT.                                              
124000     MOVE    JNL-BALANCE-SNAP(WS-JOURNAL-TABLE-IDX)                       
124100                                     TO TXN-BALANCE-SNAP-OUT.             
124200     MOVE    JNL-TRANSACTED-AT(WS-JOURNAL-TABLE-IDX)                      
124300                                     TO TXN-TRANSACTED-AT-OUT.            
124400     WRITE   JOURNAL-RECORD-OUT.                                          
124500                                                                          
124600                                                                          
